000100******************************************************************
000200* ZWAS - Website Analyzer Scoring Batch                          *
000300*                                                                *
000400* ZWASSCR - SCORECARD record definition.                         *
000500*                                                                *
000600* One record is written to the scorecard output for every        *
000700* PAGE-OBSERVATION record read by ZWAS100, in the same order -   *
000800* this is a 1-for-1 pass, there is no re-sort and no key.        *
000900*                                                                *
001300*                                                                *
001400* Change Activity:                                               *
001500*                                                                *
001600* Date       UserID   Description
001700* ---------- -------- -----------------------------------------
001800* 1991-04-02 RDJ      Original layout off the scoring rules.
001810* 1998-09-08 KMF      Y2K review - no date fields on this record.
001820* 2001-05-17 RDJ      Dropped the referrer-policy flag - no
001830*                     rule ever scored it, dead weight off the
001840*                     record.
001850* 2006-06-19 WDT      An unreachable site now stamps N/A and
001860*                     'Invalid URL' here, not blanks - see the
001870*                     ZWAS100 change log for ZW-0114.
002000*
002100******************************************************************
002200  01  SC-RECORD.
002300      02  SC-URL                     PIC  X(200).
002400      02  SC-PERFORMANCE-SCORE       PIC  9(03).
002500      02  SC-SECURITY-SCORE          PIC  9(03).
002600      02  SC-SEO-SCORE               PIC  9(03).
002700      02  SC-TOTAL-SCORE             PIC  9(03).
002800      02  SC-BACKEND                 PIC  X(060).
002900      02  SC-PROTOCOL                PIC  X(030).
003000      02  SC-RESPONSE-TIME-TEXT      PIC  X(020).
003100      02  SC-LATENCY-SCORE           PIC  9(03).
003200      02  SC-COMPRESSION             PIC  X(010).
003300      02  SC-CACHE-CONTROL-ECHO      PIC  X(080).
003400      02  SC-CONTENT-LENGTH-KB       PIC  9(06).
003500      02  SC-HTTPS-FLAG              PIC  X(001).
003600      02  SC-HSTS-FLAG               PIC  X(001).
003700      02  SC-CSP-FLAG                PIC  X(001).
003800      02  SC-X-CONTENT-TYPE-FLAG     PIC  X(001).
003900      02  SC-X-FRAME-FLAG            PIC  X(001).
004000      02  SC-HAS-META-TAGS           PIC  X(001).
004100      02  SC-HAS-HEADING-STRUCT      PIC  X(001).
004200      02  SC-IS-MOBILE-FRIENDLY      PIC  X(001).
004300      02  SC-HAS-PAGE-TITLE          PIC  X(001).
004400      02  SC-HAS-META-DESC           PIC  X(001).
004500      02  SC-IMAGE-ALT-PCT           PIC  9(03).
004600******************************************************************
004700* Reserve pad - rounds the scorecard record out to a flat 450    *
004800* bytes, matching the extract's own reserve-for-growth habit.    *
004900******************************************************************
005000      02  FILLER                     PIC  X(016).
