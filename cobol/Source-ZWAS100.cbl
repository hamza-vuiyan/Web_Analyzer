000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZWAS100.
000300 AUTHOR.        RANDALL D JACKSON.
000400 INSTALLATION.  WALMART DATA CENTER - BENTONVILLE AR.
000500 DATE-WRITTEN.  02/15/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*ZWAS100 - Website Analyzer Scoring Batch.                       *
001000*                                                                *
001100* Runs nightly as step 2 of the Website Analyzer stream, right   *
001200* after the fetch step and ahead of the downstream reporting     *
001300* step - see the processing notes below for how the three fit    *
001400* together.                                                      *
001500*                                                                *
001600* This program is the nightly scoring step for the Website       *
001700* Analyzer batch stream.  The fetch step ahead of this one has   *
001800* already called out to each site on the run list and laid down  *
001900* one PAGE-OBSERVATION record per site.  This program reads      *
002000* that extract, rates each site on performance, security and     *
002100* SEO (0-100 each), and writes one SCORECARD record per site.    *
002200*                                                                *
002300* There is no sort key and no control break on this job.  Every  *
002400* PAGE-OBSERVATION record stands on its own - one site per       *
002500* record - and is processed strictly in extract order.           *
002600*                                                                *
002700* A site the fetch step could not reach (OBS-FETCH-OK = 'N')     *
002800* is not scored.  It gets a zero SCORECARD so the downstream     *
002900* reporting step can still account for every site on the list.   *
003000*****************************************************************
003100* Change activity                                                *
003200*                                                                *
003300* Date       UserID   Request   Description                      *
003400* ---------- -------- --------- ------------------------------   *
003500* 1989-02-15 RDJ      ZW-0001   Original program.                *
003600* 1989-04-11 RDJ      ZW-0003   DISPLAY text on both file open   *
003700*                               errors reworded to name the      *
003800*                               file, not just print the status  *
003900*                               code - operators were paging     *
004000*                               the wrong on-call for a bad      *
004100*                               PAGEOBS DD card.                 *
004200* 1989-06-02 RDJ      ZW-0006   Latency bucket compare now uses  *
004300*                               the full OBS-ELAPSED-MS value    *
004400*                               instead of a whole-ms truncation *
004500*                               - a run timed at 200.40 ms was   *
004600*                               wrongly scoring 100 not 80.      *
004700* 1990-07-09 RDJ      ZW-0014   Added cache-control caching      *
004800*                               score to performance.            *
004900* 1991-02-26 RDJ      ZW-0018   WS-TOTALS-LINE widened by six    *
005000*                               bytes - the old ZZZ9 edit field  *
005100*                               on SITES PROCESSED truncated a   *
005200*                               four-digit run count.            *
005300* 1991-11-20 KMF      ZW-0021   Content-length absent now        *
005400*                               scores zero instead of falling   *
005500*                               into the <= 300000 byte bucket.  *
005600* 1992-01-22 KMF      ZW-0033   CSP frame-ancestors directive    *
005700*                               now adds credit to the           *
005800*                               X-FRAME-OPTIONS security score.  *
005900* 1993-05-14 KMF      ZW-0040   Corrected the title length       *
006000*                               window constants - TITLE-LENGTH- *
006100*                               MINIMUM had been transposed with *
006200*                               META-DESC-LENGTH-MIN on the      *
006300*                               original coding sheet.           *
006400* 1994-03-30 RDJ      ZW-0051   Backend text now comma-joins     *
006500*                               server and X-Powered-By when     *
006600*                               both headers are present.        *
006700* 1996-11-04 KMF      ZW-0067   SEO score now averages five      *
006800*                               detail checks instead of four -  *
006900*                               added the alt-text percentage.   *
007000* 1997-08-19 RDJ      ZW-0074   Run totals DISPLAY reworded -    *
007100*                               old wording read PROCESSED/      *
007200*                               SCORED/FAILED, operators asked   *
007300*                               for UNREACHABLE in place of      *
007400*                               FAILED to match the other        *
007500*                               nightly job reports.             *
007600* 1998-09-08 KMF      ZW-0080   Y2K review of this program -     *
007700*                               no date arithmetic is done       *
007800*                               here, no change required.        *
007900* 1999-10-01 KMF      ZW-0087   Added the negative-value sanity  *
008000*                               checks on OBS-ELAPSED-MS and     *
008100*                               OBS-CONTENT-LENGTH after a       *
008200*                               corrupt extract record from the  *
008300*                               fetch step drove the content-    *
008400*                               size bucket compare negative.    *
008500* 2001-05-17 RDJ      ZW-0094   Dropped the referrer-policy      *
008600*                               flag from the SCORECARD record - *
008700*                               no scoring rule ever used it.    *
008800* 2003-08-11 RDJ      ZW-0101   Total score is now rounded       *
008900*                               instead of truncated - the       *
009000*                               three detail scores still        *
009100*                               truncate as they always have.    *
009200* 2004-06-22 RDJ      ZW-0105   Compression scan now checks for  *
009300*                               brotli ahead of gzip - a site    *
009400*                               sending both tokens in one       *
009500*                               Content-Encoding header was      *
009600*                               crediting gzip instead of the    *
009700*                               higher-ranked brotli score.      *
009800* 2005-02-28 RDJ      ZW-0109   Response time text was carrying  *
009900*                               the edited field's leading       *
010000*                               zeroes ahead of the ms value -   *
010100*                               now stripped before the string.  *
010200* 2006-06-19 WDT      ZW-0114   An unreachable site now gets     *
010300*                               N/A on backend and protocol and  *
010400*                               'Invalid URL' on response time   *
010500*                               instead of blanks - matches the  *
010600*                               zero-SCORECARD rule this shop    *
010700*                               has always run under.            *
010800* 2006-06-19 WDT      ZW-0115   Found the end-of-file switch     *
010900*                               was never set to 'N' - the loop  *
011000*                               test against 'N' never fired.    *
011100*                               Replaced with a condition name   *
011200*                               on the switch so this cannot     *
011300*                               happen again.                    *
011400* 2007-02-08 WDT      ZW-0116   UPSI-0 wired up as a genuine run *
011500*                               option - operators flip it on    *
011600*                               in the JCL to get a trace line   *
011700*                               per site while chasing a score   *
011800*                               discrepancy, off by default on   *
011900*                               every normal production run.     *
012000*****************************************************************
012100* Processing notes                                               *
012200*                                                                *
012300* 1. This job runs once a night, after the fetch step that       *
012400*    builds PAGE-OBS-FILE has completed.  It does not schedule   *
012500*    or wait on that step itself - the job scheduler sequences   *
012600*    the two steps, this program only assumes its input is       *
012700*    already there when it is started.                           *
012800*                                                                *
012900* 2. There is no restart step.  A failed run is rerun from the   *
013000*    beginning once the cause is fixed - SCORECARD-FILE is       *
013100*    opened OUTPUT, not EXTEND, so a rerun always starts a       *
013200*    fresh output file rather than appending to a partial one.   *
013300*                                                                *
013400* 3. Record counts on PAGE-OBS-FILE and SCORECARD-FILE always    *
013500*    match - one SCORECARD record is written for every           *
013600*    PAGE-OBSERVATION record read, whether the site scored or    *
013700*    came back a zero record.  The downstream report step        *
013800*    depends on that one-for-one relationship.                   *
013900*                                                                *
014000* 4. Every score on SC-RECORD is a whole number 0 thru 100.      *
014100*    No category score, and no detail score feeding it, is ever  *
014200*    allowed to leave this program outside that range - see the  *
014300*    clamp after every COMPUTE in the 3900/4900/5900/2200        *
014400*    paragraphs.                                                 *
014500*                                                                *
014600* 5. This job does no fetching of its own.  It never opens a     *
014700*    socket, resolves a host name, or reads an HTML page - all   *
014800*    of that work is the fetch steps job, ahead of this one.     *
014900*    ZWAS100 only scores the extract it is handed.               *
015000*****************************************************************
015100
015200*****************************************************************
015300* Environment division.                                          *
015400*****************************************************************
015500 ENVIRONMENT DIVISION.
015600 CONFIGURATION SECTION.
015700* Run-time switch - UPSI-0 is left off on every scheduled run.   *
015800* An operator rerunning a job under PROD-SUPPORT can flip it on  *
015900* in the job card to get a one-line trace per site while         *
016000* chasing down a scoring discrepancy - see ZW-0116 above.        *
016100 SPECIAL-NAMES.
016200     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON
016300                OFF STATUS IS WS-TRACE-SWITCH-OFF.
016400 INPUT-OUTPUT SECTION.
016500 FILE-CONTROL.
016600* PAGE-OBS-FILE is the fetch step output - one PAGE-OBSERVATION  *
016700* record per site queued for tonights run, in extract order.     *
016800     SELECT PAGE-OBS-FILE  ASSIGN TO PAGEOBS
016900            ORGANIZATION   IS LINE SEQUENTIAL
017000            FILE STATUS    IS WS-OBS-FILE-STATUS.
017100
017200* SCORECARD-FILE is this programs own output - one SCORECARD     *
017300* record per PAGE-OBSERVATION record read, same order, no key.   *
017400     SELECT SCORECARD-FILE ASSIGN TO SCORECRD
017500            ORGANIZATION   IS LINE SEQUENTIAL
017600            FILE STATUS    IS WS-SCR-FILE-STATUS.
017700
017800*****************************************************************
017900* Data division.                                                 *
018000*                                                                *
018100* Two files only - the extract in, the scorecard out.  Both are  *
018200* fixed-length, line-sequential, no blocking factor of note on   *
018300* either one.  Working storage holds nothing that survives past  *
018400* STOP RUN - this job keeps no state from one night to the next. *
018500*****************************************************************
018600 DATA DIVISION.
018700 FILE SECTION.
018800
018900* PAGE-OBS-FILE record layout lives in the ZWASOBS copybook -    *
019000* see that copybooks own header for field-by-field detail.       *
019100* This job reads the extract in the same order the fetch step    *
019200* wrote it - no sort, no key, straight sequential.               *
019300 FD  PAGE-OBS-FILE
019400     RECORDING MODE IS F.
019500     COPY ZWASOBS.
019600
019700* SCORECARD-FILE record layout lives in the ZWASSCR copybook -   *
019800* see that copybooks own header for field-by-field detail.       *
019900* Downstream report steps read this file by relative position -  *
020000* a SCORECARD record never carries a key of its own.             *
020100 FD  SCORECARD-FILE
020200     RECORDING MODE IS F.
020300     COPY ZWASSCR.
020400
020500 WORKING-STORAGE SECTION.
020600
020700*****************************************************************
020800* Data-name prefixes used throughout this program and its two    *
020900* copybooks -                                                    *
021000*                                                                *
021100*   WS-    Working storage local to this program only.           *
021200*   OBS-   Fields on the PAGE-OBSERVATION record (ZWASOBS),      *
021300*          this program's input - set by the fetch step, never   *
021400*          moved into by ZWAS100.                                *
021500*   SC-    Fields on the SCORECARD record (ZWASSCR), this        *
021600*          program's only output.                                *
021700*                                                                *
021800* No field on this program carries any other prefix - there is   *
021900* no LK- linkage prefix because this program takes no parameter  *
022000* list, it is a straight batch step with no CALLing program.     *
022100*****************************************************************
022200
022300*****************************************************************
022400* The one level-77 counter in this program - the rest follows    *
022500* the shop's own 01-level habit everywhere else.                 *
022600*****************************************************************
022700 77  WS-RECORD-SEQUENCE-NO  PIC 9(07) COMP VALUE ZEROES.
022800
022900*****************************************************************
023000* File status and end-of-file switches.                          *
023100*                                                                *
023200* Checked immediately after every OPEN, READ and WRITE against   *
023300* the two files below - never left to go stale between calls.    *
023400*****************************************************************
023500* WS-OBS-FILE-STATUS and WS-SCR-FILE-STATUS hold the file        *
023600* status key after every OPEN, READ and WRITE against the two    *
023700* files below - '00' is success, anything else is logged and     *
023800* stops the run.                                                 *
023900 01  WS-OBS-FILE-STATUS     PIC  X(02) VALUE SPACES.
024000 01  WS-SCR-FILE-STATUS     PIC  X(02) VALUE SPACES.
024100* WS-EOF-SWITCH drives the main processing loop - see the        *
024200* END-OF-OBSERVATIONS condition name below, tested in place of   *
024300* a literal 'Y' compare per ZW-0115.                             *
024400 01  WS-EOF-SWITCH          PIC  X(01) VALUE SPACES.
024500     88  END-OF-OBSERVATIONS        VALUE 'Y'.
024600* WS-TRACE-SWITCH-ON/OFF are the condition names the SPECIAL-    *
024700* NAMES UPSI-0 clause above sets up - tested in                  *
024800* 2200-SCORE-OBSERVATION, never set by this program itself.      *
024900
025000*****************************************************************
025100* Named constants - flag values and report text literals.        *
025200*                                                                *
025300* Every literal the PROCEDURE DIVISION compares against or       *
025400* moves out is named here - no bare literal other than SPACES,   *
025500* ZEROES and the two one-character flags appears in a scoring    *
025600* paragraph below.                                               *
025700*****************************************************************
025800* YES-FLAG/NO-FLAG are this programs Y/N literals - every        *
025900* SC- indicator field on the SCORECARD record is moved from      *
026000* one of these two, never a hard-coded literal in line.          *
026100 01  YES-FLAG                PIC  X(01) VALUE 'Y'.
026200 01  NO-FLAG                 PIC  X(01) VALUE 'N'.
026300* TEXT-GZIP/TEXT-BR/TEXT-NONE are the three compression labels   *
026400* SC-COMPRESSION can carry - set in 3200-SCORE-COMPRESSION.      *
026500 01  TEXT-GZIP               PIC  X(10) VALUE 'gzip'.
026600 01  TEXT-BR                 PIC  X(10) VALUE 'br'.
026700 01  TEXT-NONE               PIC  X(10) VALUE 'none'.
026800* TEXT-NA/TEXT-INVALID-URL are the fixed stamps an unreachable   *
026900* site carries on backend, protocol and response time - see      *
027000* 2300-BUILD-INVALID-SCORECARD and the ZW-0114 change note.      *
027100 01  TEXT-NA                 PIC  X(10) VALUE 'N/A'.
027200 01  TEXT-INVALID-URL        PIC  X(20) VALUE 'Invalid URL'.
027300* DEFAULT-HTTP-VERSION backs a blank OBS-HTTP-VERSION so         *
027400* SC-PROTOCOL is never left spaces on a reachable site.          *
027500 01  DEFAULT-HTTP-VERSION    PIC  X(10) VALUE 'HTTP/1.1'.
027600
027700*****************************************************************
027800* Named constants - scoring thresholds.                          *
027900*                                                                *
028000* Latency buckets compare against the full OBS-ELAPSED-MS value, *
028100* hundredths of a millisecond and all - a record clocked at      *
028200* 200.01 ms must miss the <=200 bucket, so the bucket limits     *
028300* carry the same two decimal places as the observation field.    *
028400*****************************************************************
028500* Below 200ms scores 100, the top performance bracket.           *
028600 01  LATENCY-BUCKET-1        PIC 9(06)V9(02) VALUE 000200.00.
028700* 200-500ms scores 80.                                           *
028800 01  LATENCY-BUCKET-2        PIC 9(06)V9(02) VALUE 000500.00.
028900* 500ms-1s scores 60.                                            *
029000 01  LATENCY-BUCKET-3        PIC 9(06)V9(02) VALUE 001000.00.
029100* 1-2 seconds scores 40; anything slower scores zero.            *
029200 01  LATENCY-BUCKET-4        PIC 9(06)V9(02) VALUE 002000.00.
029300* Content-size buckets - under 300KB scores 100.                 *
029400 01  CONTENT-SIZE-BUCKET-1   PIC 9(09) VALUE 000300000.
029500* 300KB-1MB scores 50; over 1MB (or absent) scores zero.         *
029600 01  CONTENT-SIZE-BUCKET-2   PIC 9(09) VALUE 001000000.
029700* A page title shorter than 20 or longer than 60 bytes only      *
029800* earns half credit in 5100-SCORE-TITLE.                         *
029900 01  TITLE-LENGTH-MINIMUM    PIC 9(04) VALUE 0020.
030000 01  TITLE-LENGTH-MAXIMUM    PIC 9(04) VALUE 0060.
030100* Same idea for the meta-description length window, tested in    *
030200* 5200-SCORE-META-DESC.                                          *
030300 01  META-DESC-LENGTH-MIN    PIC 9(04) VALUE 0120.
030400 01  META-DESC-LENGTH-MAX    PIC 9(04) VALUE 0160.
030500
030600*****************************************************************
030700* Work areas for the header/tag scans - since intrinsic          *
030800* functions are not used on this shop's compiler, case folding   *
030900* is done with INSPECT CONVERTING against these two strings.     *
031000*                                                                *
031100* ALPHA-LOWER and ALPHA-UPPER are never themselves modified -    *
031200* every fold below converts a scratch copy of the header, not    *
031300* these two constant strings.                                    *
031400*****************************************************************
031500 01  ALPHA-LOWER             PIC  X(26) VALUE
031600         'abcdefghijklmnopqrstuvwxyz'.
031700 01  ALPHA-UPPER             PIC  X(26) VALUE
031800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031900* Folded copy of OBS-CONTENT-ENCODING, scanned in                *
032000* 3200-SCORE-COMPRESSION.                                        *
032100 01  WS-ENCODING-UC          PIC  X(20) VALUE SPACES.
032200* Folded copy of OBS-X-CONTENT-TYPE-OPTIONS, scanned in          *
032300* 4400-SCORE-X-CONTENT.                                          *
032400 01  WS-CONTENT-TYPE-OPT-UC  PIC  X(20) VALUE SPACES.
032500* Folded first eight bytes of OBS-URL, shared by 4100-SCORE-     *
032600* HTTPS and 6200-DERIVE-PROTOCOL to test for the HTTPS scheme.   *
032700 01  WS-URL-UC               PIC  X(08) VALUE SPACES.
032800* INSPECT TALLYING counter shared by every header/tag scan       *
032900* below - reset to zero ahead of each use.  WS-SCAN-TALLY-U is   *
033000* the unsigned REDEFINES the max-age check tests against.        *
033100 01  WS-SCAN-TALLY           PIC S9(04) COMP VALUE ZEROES.
033200 01  WS-SCAN-TALLY-U         REDEFINES WS-SCAN-TALLY
033300                             PIC  9(04) COMP.
033400* Rounded whole-ms copy of OBS-ELAPSED-MS and the scratch area   *
033500* used to strip its leading zeroes before it is strung into      *
033600* SC-RESPONSE-TIME-TEXT, both in 3900-TOTAL-PERFORMANCE.         *
033700 01  WS-ELAPSED-ROUNDED      PIC  9(06) VALUE ZEROES.
033800 01  WS-ELAPSED-EDIT         PIC  ZZZZZ9.
033900 01  WS-ELAPSED-LEAD-SPACES  PIC S9(04) COMP VALUE ZEROES.
034000
034100*****************************************************************
034200* Detail score work areas - one group per scoring rule set.      *
034300*                                                                *
034400* One 01-level group per rule set, each ending in its own -TOTAL *
034500* field and a FILLER pad - the same shape repeated three times,  *
034600* performance, security, then SEO.                               *
034700*****************************************************************
034800* Each -total field below is defined with no decimal places on   *
034900* purpose.  The /4 and /5 detail averages drop any remainder -   *
035000* no rounding - so an integer COMPUTE target with no ROUNDED     *
035100* clause does the whole-number truncation for free.              *
035200 01  WS-PERFORMANCE-DETAIL.
035300*     Scored 0/40/60/80/100 by latency bucket.                   *
035400     02  WS-LATENCY-SCORE         PIC 9(03) VALUE ZEROES.
035500*     0/50/100 - none, gzip, or brotli.                          *
035600     02  WS-COMPRESSION-SCORE     PIC 9(03) VALUE ZEROES.
035700*     0/50/100 - none, max-age only, or public/immutable.        *
035800     02  WS-CACHING-SCORE         PIC 9(03) VALUE ZEROES.
035900*     0/50/100 - over 1MB, 300KB-1MB, or under 300KB.            *
036000     02  WS-CONTENT-SIZE-SCORE    PIC 9(03) VALUE ZEROES.
036100*     Average of the four scores above, clamped to [0,100].      *
036200     02  WS-PERFORMANCE-TOTAL     PIC 9(03) VALUE ZEROES.
036300     02  FILLER                   PIC X(02) VALUE SPACES.
036400
036500 01  WS-SECURITY-DETAIL.
036600*     0/100 on the HTTPS:// scheme.                              *
036700     02  WS-HTTPS-SCORE           PIC 9(03) VALUE ZEROES.
036800*     0/100 on Strict-Transport-Security present.                *
036900     02  WS-HSTS-SCORE            PIC 9(03) VALUE ZEROES.
037000*     0/100 on Content-Security-Policy present.                  *
037100     02  WS-CSP-SCORE             PIC 9(03) VALUE ZEROES.
037200*     0/100 on X-Content-Type-Options = nosniff.                 *
037300     02  WS-X-CONTENT-TYPE-SCORE  PIC 9(03) VALUE ZEROES.
037400*     0/100 on X-Frame-Options or a CSP frame-ancestors clause.  *
037500     02  WS-X-FRAME-SCORE         PIC 9(03) VALUE ZEROES.
037600*     Average of the five scores above, clamped to [0,100].      *
037700     02  WS-SECURITY-TOTAL        PIC 9(03) VALUE ZEROES.
037800     02  FILLER                   PIC X(02) VALUE SPACES.
037900
038000 01  WS-SEO-DETAIL.
038100*     0/50/100 on page title presence and length window.         *
038200     02  WS-TITLE-SCORE           PIC 9(03) VALUE ZEROES.
038300*     0/50/100 on meta-description presence and length window.   *
038400     02  WS-META-DESC-SCORE       PIC 9(03) VALUE ZEROES.
038500*     0/50/100 on H1/H2 heading structure.                       *
038600     02  WS-HEADING-SCORE         PIC 9(03) VALUE ZEROES.
038700*     0/100 on the viewport meta tag.                            *
038800     02  WS-MOBILE-SCORE          PIC 9(03) VALUE ZEROES.
038900*     True percentage of images carrying alt text, rounded.      *
039000     02  WS-ALT-TEXT-SCORE        PIC 9(03) VALUE ZEROES.
039100*     Average of the five scores above, clamped to [0,100].      *
039200     02  WS-SEO-TOTAL             PIC 9(03) VALUE ZEROES.
039300     02  FILLER                   PIC X(02) VALUE SPACES.
039400
039500*****************************************************************
039600* Backend / protocol derivation work area.                       *
039700*                                                                *
039800* Both fields are scratch only - built up here, then moved to    *
039900* SC-RECORD once complete, never read back out of again.         *
040000*****************************************************************
040100* Built up in 6100-DERIVE-BACKEND before the final MOVE to       *
040200* SC-BACKEND - kept separate from the record field so a partial  *
040300* STRING result is never visible on SC-RECORD mid-build.         *
040400 01  WS-BACKEND-WORK          PIC  X(60) VALUE SPACES.
040500* Same idea for 6200-DERIVE-PROTOCOL and SC-PROTOCOL.            *
040600 01  WS-PROTOCOL-WORK         PIC  X(30) VALUE SPACES.
040700
040800*****************************************************************
040900* Run totals - displayed at end of job.                          *
041000*                                                                *
041100* WS-SUCCESS-COUNT plus WS-FAILURE-COUNT always equals           *
041200* WS-TOTAL-COUNT by the time 8000-DISPLAY-TOTALS runs - every    *
041300* record read lands in exactly one of those two buckets.         *
041400*****************************************************************
041500* WS-TOTAL-COUNT-X is the signed REDEFINES the sanity check in   *
041600* 8000-DISPLAY-TOTALS tests before the totals are trusted.       *
041700 01  WS-TOTAL-COUNT           PIC 9(07) COMP VALUE ZEROES.
041800 01  WS-TOTAL-COUNT-X         REDEFINES WS-TOTAL-COUNT
041900                              PIC S9(07) COMP.
042000* Count of records where OBS-FETCH-OK was Y and scoring ran.     *
042100 01  WS-SUCCESS-COUNT         PIC 9(07) COMP VALUE ZEROES.
042200* Count of records where OBS-FETCH-OK was N and the site got a   *
042300* zero SCORECARD instead.                                        *
042400 01  WS-FAILURE-COUNT         PIC 9(07) COMP VALUE ZEROES.
042500* Edited report line DISPLAYed once by 8000-DISPLAY-TOTALS.      *
042600 01  WS-TOTALS-LINE.
042700*     Total records read off PAGE-OBS-FILE this run.             *
042800     02  FILLER                  PIC X(18)
042900             VALUE 'SITES PROCESSED - '.
043000     02  WS-TOTALS-COUNT-O       PIC ZZZ,ZZ9.
043100*     Records that were fetched successfully and scored.         *
043200     02  FILLER                  PIC X(16)
043300             VALUE '   SCORED    - '.
043400     02  WS-TOTALS-SUCCESS-O     PIC ZZZ,ZZ9.
043500*     Records the fetch step could not reach, per ZW-0074.       *
043600     02  FILLER                  PIC X(16)
043700             VALUE '   UNREACHABLE - '.
043800     02  WS-TOTALS-FAILURE-O     PIC ZZZ,ZZ9.
043900*     Trailing pad to keep the line a fixed, round width.        *
044000     02  FILLER                  PIC X(06) VALUE SPACES.
044100
044200*****************************************************************
044300* Procedure division.                                            *
044400*                                                                *
044500* Paragraph numbering follows the shop standard -                *
044600*                                                                *
044700*   0000   Mainline - nothing else is PERFORMed from outside     *
044800*          this range.                                           *
044900*   1000   Initialization - opens, one-time setup.               *
045000*   2000   The read/score/write driver and its immediate         *
045100*          support paragraphs.                                   *
045200*   3000   Performance rule set.                                 *
045300*   4000   Security rule set.                                    *
045400*   5000   SEO rule set.                                         *
045500*   6000   Backend/protocol derivation - reporting text only,    *
045600*          no score.                                             *
045700*   8000   Run totals.                                           *
045800*   9000   Termination - closes, STOP RUN.                       *
045900*                                                                *
046000* Each range ends in a 900-series total/rollup paragraph where   *
046100* one exists, the same convention the shop uses on its other     *
046200* scoring and rating jobs.                                       *
046300*****************************************************************
046400 PROCEDURE DIVISION.
046500
046600*****************************************************************
046700* Main line - open, drive the read/score/write loop, report      *
046800* the run totals, close.  Nothing below this paragraph is        *
046900* reached except through a PERFORM from here.                    *
047000*****************************************************************
047100 0000-MAINLINE.
047200*     Open both files and zero the run counters.                 *
047300     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
047400
047500*     TEST AFTER means the read/score/write paragraph always     *
047600*     runs at least once before the end-of-file test is made -   *
047700*     an empty PAGE-OBS-FILE still drives one READ that sets     *
047800*     END-OF-OBSERVATIONS on the spot.                           *
047900     PERFORM 2000-PROCESS-OBSERVATIONS THRU 2000-EXIT
048000         WITH TEST AFTER
048100         UNTIL WS-EOF-SWITCH           EQUAL 'Y'.
048200
048300*     Report the run, then close down.                           *
048400     PERFORM 8000-DISPLAY-TOTALS       THRU 8000-EXIT.
048500     PERFORM 9000-TERMINATE            THRU 9000-EXIT.
048600
048700     STOP RUN.
048800
048900*****************************************************************
049000* Open the extract and the SCORECARD file, prime the switches.   *
049100*****************************************************************
049200 1000-INITIALIZE.
049300*     Clear the loop switch and the three run counters before    *
049400*     either file is opened.                                     *
049500     MOVE SPACES             TO WS-EOF-SWITCH.
049600     MOVE ZEROES             TO WS-TOTAL-COUNT
049700                                 WS-SUCCESS-COUNT
049800                                 WS-FAILURE-COUNT.
049900
050000* A PAGE-OBS-FILE open failure forces end-of-file straight       *
050100* away - the run cannot process any record without its input     *
050200* open.                                                          *
050300     OPEN INPUT  PAGE-OBS-FILE.
050400     IF  WS-OBS-FILE-STATUS   NOT EQUAL '00'
050500         DISPLAY 'ZWAS100 - PAGE-OBS-FILE OPEN ERROR - '
050600             WS-OBS-FILE-STATUS
050700         MOVE 'Y'             TO WS-EOF-SWITCH
050800         GO TO 1000-EXIT.
050900
051000     OPEN OUTPUT SCORECARD-FILE.
051100     IF  WS-SCR-FILE-STATUS   NOT EQUAL '00'
051200         DISPLAY 'ZWAS100 - SCORECARD-FILE OPEN ERROR - '
051300             WS-SCR-FILE-STATUS
051400         MOVE 'Y'             TO WS-EOF-SWITCH.
051500 1000-EXIT.
051600     EXIT.
051700
051800*****************************************************************
051900* Read one PAGE-OBSERVATION record, score it (or zero-score      *
052000* it when the fetch failed) and write the SCORECARD record.      *
052100* This paragraph is the same shape as a key/file read-process    *
052200* pair elsewhere in this shop - read, test, act, one record at   *
052300* a time, no look-ahead.                                         *
052400*****************************************************************
052500 2000-PROCESS-OBSERVATIONS.
052600     PERFORM 2100-READ-OBSERVATION     THRU 2100-EXIT.
052700
052800*     The end-of-file hit itself is never counted, scored or     *
052900*     written - the two guard IFs below both skip straight past  *
053000*     it once WS-EOF-SWITCH is set.                              *
053100     IF  NOT END-OF-OBSERVATIONS
053200         ADD 1                TO WS-TOTAL-COUNT
053300         IF  OBS-FETCH-DID-FAIL
053400             ADD 1            TO WS-FAILURE-COUNT
053500             PERFORM 2300-BUILD-INVALID-SCORECARD THRU 2300-EXIT
053600         ELSE
053700             ADD 1            TO WS-SUCCESS-COUNT
053800             PERFORM 2200-SCORE-OBSERVATION       THRU 2200-EXIT.
053900
054000*     One WRITE covers both the scored and the zero-SCORECARD    *
054100*     path above - by the time control reaches here SC-RECORD    *
054200*     is already built either way.                               *
054300     IF  NOT END-OF-OBSERVATIONS
054400         PERFORM 2280-WRITE-SCORECARD THRU 2280-EXIT.
054500 2000-EXIT.
054600     EXIT.
054700
054800* Straight sequential read - WS-RECORD-SEQUENCE-NO only counts   *
054900* records actually read, never the end-of-file hit itself.       *
055000* The sequence number exists purely to name the offending record *
055100* on a SCORECARD-FILE write failure - see 2280-WRITE-SCORECARD.  *
055200 2100-READ-OBSERVATION.
055300     READ PAGE-OBS-FILE
055400         AT END
055500             MOVE 'Y'         TO WS-EOF-SWITCH
055600         NOT AT END
055700             ADD 1 TO WS-RECORD-SEQUENCE-NO.
055800 2100-EXIT.
055900     EXIT.
056000
056100*****************************************************************
056200* Score a successfully-fetched observation - run the three       *
056300* rule sets, then derive the backend/protocol text.              *
056400*****************************************************************
056500 2200-SCORE-OBSERVATION.
056600     PERFORM 3000-SCORE-PERFORMANCE    THRU 3000-EXIT.
056700     PERFORM 4000-SCORE-SECURITY       THRU 4000-EXIT.
056800     PERFORM 5000-SCORE-SEO            THRU 5000-EXIT.
056900     PERFORM 6000-DERIVE-BACKEND-PROTOCOL THRU 6000-EXIT.
057000
057100     MOVE OBS-URL                 TO SC-URL.
057200     MOVE WS-LATENCY-SCORE        TO SC-LATENCY-SCORE.
057300     MOVE WS-PERFORMANCE-TOTAL  TO SC-PERFORMANCE-SCORE.
057400     MOVE WS-SECURITY-TOTAL     TO SC-SECURITY-SCORE.
057500     MOVE WS-SEO-TOTAL          TO SC-SEO-SCORE.
057600
057700* Overall score is the average of the three category totals,     *
057800* rounded per ZW-0101, then clamped to [0,100] the same as       *
057900* each category total below it.                                  *
058000     COMPUTE SC-TOTAL-SCORE ROUNDED =
058100         (WS-PERFORMANCE-TOTAL + WS-SECURITY-TOTAL
058200                                  + WS-SEO-TOTAL) / 3.
058300     IF  SC-TOTAL-SCORE          GREATER 100
058400         MOVE 100                 TO SC-TOTAL-SCORE.
058500     IF  SC-TOTAL-SCORE          LESS ZEROES
058600         MOVE ZEROES               TO SC-TOTAL-SCORE.
058700
058800* Per ZW-0116 - off on every scheduled run, an operator-set      *
058900* run option for chasing a scoring discrepancy one site at a     *
059000* time without a full debug recompile.                           *
059100     IF  WS-TRACE-SWITCH-ON
059200         DISPLAY 'ZWAS100 - TRACE - ' OBS-URL
059300         DISPLAY 'ZWAS100 - TRACE - PERFORMANCE '
059400             WS-PERFORMANCE-TOTAL ' SECURITY ' WS-SECURITY-TOTAL
059500             ' SEO ' WS-SEO-TOTAL ' TOTAL ' SC-TOTAL-SCORE.
059600 2200-EXIT.
059700     EXIT.
059800
059900*****************************************************************
060000* A fetch failure gets a zero SCORECARD.  Backend and            *
060100* protocol are stamped 'N/A' and the response time is            *
060200* stamped 'Invalid URL' - these three fields always carry        *
060300* fixed text on an unreachable site, they are never left         *
060400* blank.  The cache-control echo is the one text field with      *
060500* no stamp - it stays blank, no response header was received.    *
060600*****************************************************************
060700 2300-BUILD-INVALID-SCORECARD.
060800*     Clear the whole record first so no stale value from a      *
060900*     prior iteration can leak through on a field this           *
061000*     paragraph does not explicitly set below.                   *
061100     MOVE SPACES              TO SC-RECORD.
061200     MOVE OBS-URL              TO SC-URL.
061300*     Every numeric score on an unreachable site is zero,        *
061400*     including the detail fields no other paragraph in this     *
061500*     program touches once OBS-FETCH-OK comes back N.            *
061600     MOVE ZEROES               TO SC-PERFORMANCE-SCORE
061700                                   SC-SECURITY-SCORE
061800                                   SC-SEO-SCORE
061900                                   SC-TOTAL-SCORE
062000                                   SC-LATENCY-SCORE
062100                                   SC-CONTENT-LENGTH-KB
062200                                   SC-IMAGE-ALT-PCT.
062300     MOVE SPACES                TO SC-CACHE-CONTROL-ECHO.
062400*     Backend, protocol and compression all carry the same       *
062500*     N/A stamp - none of the three could be derived without a   *
062600*     response from the site.                                    *
062700     MOVE TEXT-NA               TO SC-BACKEND
062800                                   SC-PROTOCOL
062900                                   SC-COMPRESSION.
063000     MOVE TEXT-INVALID-URL      TO SC-RESPONSE-TIME-TEXT.
063100*     Every Y/N indicator on the record defaults to N - an       *
063200*     unreachable site earns no security or SEO credit flags.    *
063300     MOVE NO-FLAG                TO SC-HTTPS-FLAG
063400                                    SC-HSTS-FLAG
063500                                    SC-CSP-FLAG
063600                                    SC-X-CONTENT-TYPE-FLAG
063700                                    SC-X-FRAME-FLAG
063800                                    SC-HAS-META-TAGS
063900                                    SC-HAS-HEADING-STRUCT
064000                                    SC-IS-MOBILE-FRIENDLY
064100                                    SC-HAS-PAGE-TITLE
064200                                    SC-HAS-META-DESC.
064300 2300-EXIT.
064400     EXIT.
064500
064600* One SCORECARD record out per PAGE-OBSERVATION record in -      *
064700* a write failure is logged with the record number and URL so    *
064800* operations can find the offending input line quickly.          *
064900* A bad WRITE here does not stop the run - it falls through to   *
065000* the next iteration the same as a good write would.             *
065100 2280-WRITE-SCORECARD.
065200     WRITE SC-RECORD.
065300     IF  WS-SCR-FILE-STATUS    NOT EQUAL '00'
065400         DISPLAY 'ZWAS100 - SCORECARD WRITE ERROR - '
065500             WS-SCR-FILE-STATUS
065600         DISPLAY 'ZWAS100 - INPUT RECORD NUMBER - '
065700             WS-RECORD-SEQUENCE-NO
065800         DISPLAY 'ZWAS100 - URL WAS - ' SC-URL.
065900 2280-EXIT.
066000     EXIT.
066100
066200*****************************************************************
066300* Performance rule set - latency, compression, caching and       *
066400* content-size each score 0/40/50/60/80/100, averaged and        *
066500* truncated (not rounded) into the overall performance score.    *
066600*****************************************************************
066700 3000-SCORE-PERFORMANCE.
066800*     Run the four detail checks, in the same order they appear  *
066900*     on the SCORECARD record, then average them below.          *
067000     PERFORM 3100-SCORE-LATENCY       THRU 3100-EXIT.
067100     PERFORM 3200-SCORE-COMPRESSION   THRU 3200-EXIT.
067200     PERFORM 3300-SCORE-CACHING       THRU 3300-EXIT.
067300     PERFORM 3400-SCORE-CONTENT-SIZE  THRU 3400-EXIT.
067400     PERFORM 3900-TOTAL-PERFORMANCE   THRU 3900-EXIT.
067500 3000-EXIT.
067600     EXIT.
067700
067800* Four-way bucket compare against OBS-ELAPSED-MS - see the       *
067900* LATENCY-BUCKET-1 thru -4 constants for the break points.       *
068000* The negative-elapsed check below is belt-and-suspenders -      *
068100* the fetch step has never written a negative value, but a       *
068200* corrupt extract record should not silently mis-bucket.         *
068300 3100-SCORE-LATENCY.
068400     IF  OBS-ELAPSED-MS-SIGNED    LESS THAN ZEROES
068500         DISPLAY 'ZWAS100 - BAD ELAPSED TIME ON - ' OBS-URL.
068600     IF  OBS-ELAPSED-MS   NOT GREATER LATENCY-BUCKET-1
068700         MOVE 100             TO WS-LATENCY-SCORE
068800     ELSE
068900     IF  OBS-ELAPSED-MS   NOT GREATER LATENCY-BUCKET-2
069000         MOVE 080             TO WS-LATENCY-SCORE
069100     ELSE
069200     IF  OBS-ELAPSED-MS   NOT GREATER LATENCY-BUCKET-3
069300         MOVE 060             TO WS-LATENCY-SCORE
069400     ELSE
069500     IF  OBS-ELAPSED-MS   NOT GREATER LATENCY-BUCKET-4
069600         MOVE 040             TO WS-LATENCY-SCORE
069700     ELSE
069800         MOVE 000             TO WS-LATENCY-SCORE.
069900* Rounded whole-ms copy carried forward to 3900-TOTAL-           *
070000* PERFORMANCE, which edits it into SC-RESPONSE-TIME-TEXT.        *
070100     COMPUTE WS-ELAPSED-ROUNDED ROUNDED = OBS-ELAPSED-MS.
070200 3100-EXIT.
070300     EXIT.
070400
070500* Compression is read case-insensitive, so OBS-CONTENT-ENCODING  *
070600* is folded to uppercase in WS-ENCODING-UC before the scan.      *
070700 3200-SCORE-COMPRESSION.
070800     MOVE OBS-CONTENT-ENCODING    TO WS-ENCODING-UC.
070900     INSPECT WS-ENCODING-UC
071000         CONVERTING ALPHA-LOWER   TO ALPHA-UPPER.
071100
071200* Brotli outranks gzip when both somehow tally - BR is tested    *
071300* first and wins the ELSE branch below if it is present.         *
071400     MOVE ZEROES                  TO WS-SCAN-TALLY.
071500     INSPECT WS-ENCODING-UC TALLYING WS-SCAN-TALLY
071600         FOR ALL 'BR'.
071700     IF  WS-SCAN-TALLY            GREATER ZEROES
071800         MOVE TEXT-BR             TO SC-COMPRESSION
071900         MOVE 100                 TO WS-COMPRESSION-SCORE
072000     ELSE
072100         MOVE ZEROES              TO WS-SCAN-TALLY
072200         INSPECT WS-ENCODING-UC TALLYING WS-SCAN-TALLY
072300             FOR ALL 'GZIP'
072400         IF  WS-SCAN-TALLY        GREATER ZEROES
072500             MOVE TEXT-GZIP       TO SC-COMPRESSION
072600             MOVE 50              TO WS-COMPRESSION-SCORE
072700         ELSE
072800             MOVE TEXT-NONE       TO SC-COMPRESSION
072900             MOVE 000             TO WS-COMPRESSION-SCORE.
073000 3200-EXIT.
073100     EXIT.
073200
073300* Caching reads OBS-CACHE-CONTROL as-is - its directives are     *
073400* always lower case on the sites this shop has ever scored, so   *
073500* no case fold is done here, unlike the compression scan above.  *
073600 3300-SCORE-CACHING.
073700     MOVE OBS-CACHE-CONTROL       TO SC-CACHE-CONTROL-ECHO.
073800     MOVE ZEROES                  TO WS-SCAN-TALLY.
073900* public or immutable either one earns full credit.              *
074000     INSPECT OBS-CACHE-CONTROL TALLYING WS-SCAN-TALLY
074100         FOR ALL 'public' 'immutable'.
074200     IF  WS-SCAN-TALLY            GREATER ZEROES
074300         MOVE 100                 TO WS-CACHING-SCORE
074400     ELSE
074500*     A bare max-age directive with neither of the above is      *
074600*     half credit - WS-SCAN-TALLY-U is the unsigned REDEFINES    *
074700*     of WS-SCAN-TALLY used for this compare.                    *
074800         MOVE ZEROES              TO WS-SCAN-TALLY
074900         INSPECT OBS-CACHE-CONTROL TALLYING WS-SCAN-TALLY
075000             FOR ALL 'max-age'
075100         IF  WS-SCAN-TALLY-U      GREATER ZEROES
075200             MOVE 50              TO WS-CACHING-SCORE
075300         ELSE
075400             MOVE ZEROES          TO WS-CACHING-SCORE.
075500 3300-EXIT.
075600     EXIT.
075700
075800* An absent content-length header comes in as zero and scores    *
075900* zero - it does not fall into the <= 300000-byte bucket.        *
076000* The negative-length check is the same defensive habit as the   *
076100* negative-elapsed check above, against a corrupt extract.       *
076200 3400-SCORE-CONTENT-SIZE.
076300     IF  OBS-CONTENT-LENGTH-SIGNED LESS THAN ZEROES
076400         DISPLAY 'ZWAS100 - BAD CONTENT LENGTH ON - ' OBS-URL.
076500     COMPUTE SC-CONTENT-LENGTH-KB = OBS-CONTENT-LENGTH / 1024.
076600
076700     IF  OBS-CONTENT-LENGTH       EQUAL ZEROES
076800         MOVE ZEROES              TO WS-CONTENT-SIZE-SCORE
076900     ELSE
077000     IF  OBS-CONTENT-LENGTH     NOT GREATER CONTENT-SIZE-BUCKET-1
077100         MOVE 100                 TO WS-CONTENT-SIZE-SCORE
077200     ELSE
077300     IF  OBS-CONTENT-LENGTH     NOT GREATER CONTENT-SIZE-BUCKET-2
077400         MOVE 50                  TO WS-CONTENT-SIZE-SCORE
077500     ELSE
077600         MOVE ZEROES              TO WS-CONTENT-SIZE-SCORE.
077700 3400-EXIT.
077800     EXIT.
077900
078000* Straight average of the four performance details, truncated    *
078100* (no ROUNDED clause) and clamped to [0,100] defensively even    *
078200* though no legal combination of inputs can drive it past that   *
078300* range - a belt-and-suspenders match to the other two totals.   *
078400 3900-TOTAL-PERFORMANCE.
078500     COMPUTE WS-PERFORMANCE-TOTAL =
078600         (WS-LATENCY-SCORE     + WS-COMPRESSION-SCORE +
078700          WS-CACHING-SCORE     + WS-CONTENT-SIZE-SCORE) / 4.
078800     IF  WS-PERFORMANCE-TOTAL   GREATER 100
078900         MOVE 100                 TO WS-PERFORMANCE-TOTAL.
079000     IF  WS-PERFORMANCE-TOTAL   LESS ZEROES
079100         MOVE ZEROES               TO WS-PERFORMANCE-TOTAL.
079200* Response-time text edit - strip the leading zeroes PIC         *
079300* ZZZZZ9 leaves in WS-ELAPSED-EDIT before stringing the          *
079400* trimmed digits and the literal ' ms' into SC-RESPONSE-TIME-    *
079500* TEXT.  Per ZW-0109 - this used to carry the leading zeroes.    *
079600     MOVE WS-ELAPSED-ROUNDED   TO WS-ELAPSED-EDIT.
079700     MOVE ZEROES               TO WS-ELAPSED-LEAD-SPACES.
079800     INSPECT WS-ELAPSED-EDIT TALLYING
079900         WS-ELAPSED-LEAD-SPACES FOR LEADING SPACES.
080000     ADD 1 TO WS-ELAPSED-LEAD-SPACES.
080100     STRING WS-ELAPSED-EDIT(WS-ELAPSED-LEAD-SPACES:)
080200         DELIMITED BY SIZE  ' ms' DELIMITED BY SIZE
080300         INTO SC-RESPONSE-TIME-TEXT.
080400 3900-EXIT.
080500     EXIT.
080600
080700*****************************************************************
080800* Security rule set - each of the five checks scores 0 or 100,   *
080900* averaged and truncated into the overall security score.        *
081000*****************************************************************
081100 4000-SCORE-SECURITY.
081200     PERFORM 4100-SCORE-HTTPS         THRU 4100-EXIT.
081300     PERFORM 4200-SCORE-HSTS          THRU 4200-EXIT.
081400     PERFORM 4300-SCORE-CSP           THRU 4300-EXIT.
081500     PERFORM 4400-SCORE-X-CONTENT     THRU 4400-EXIT.
081600     PERFORM 4500-SCORE-X-FRAME       THRU 4500-EXIT.
081700     PERFORM 4900-TOTAL-SECURITY      THRU 4900-EXIT.
081800 4000-EXIT.
081900     EXIT.
082000
082100* Only the scheme needs folding here - the first eight bytes of  *
082200* OBS-URL are enough to catch 'HTTPS://' in any mix of case.     *
082300* WS-URL-UC is shared with 6200-DERIVE-PROTOCOL below, both      *
082400* paragraphs fold the same eight bytes the same way.             *
082500 4100-SCORE-HTTPS.
082600*     Fold the scheme to upper case before the literal compare.  *
082700     MOVE OBS-URL(1:8)            TO WS-URL-UC.
082800     INSPECT WS-URL-UC
082900         CONVERTING ALPHA-LOWER   TO ALPHA-UPPER.
083000     IF  WS-URL-UC(1:8)           EQUAL 'HTTPS://'
083100         MOVE 100                 TO WS-HTTPS-SCORE
083200         MOVE YES-FLAG            TO SC-HTTPS-FLAG
083300     ELSE
083400         MOVE ZEROES              TO WS-HTTPS-SCORE
083500         MOVE NO-FLAG             TO SC-HTTPS-FLAG.
083600*     No partial credit - a site is either served over TLS or    *
083700*     it is not.                                                 *
083800 4100-EXIT.
083900     EXIT.
084000
084100* Strict-Transport-Security - simple present/absent check, the   *
084200* extract already carries the Y/N flag, no text scan needed.     *
084300* Unlike the HTTPS scheme check, nothing here needs folding -    *
084400* the fetch step already reduced the header to a Y/N flag.       *
084500 4200-SCORE-HSTS.
084600     IF  OBS-HAS-HSTS             EQUAL YES-FLAG
084700         MOVE 100                 TO WS-HSTS-SCORE
084800         MOVE YES-FLAG            TO SC-HSTS-FLAG
084900     ELSE
085000         MOVE ZEROES              TO WS-HSTS-SCORE
085100         MOVE NO-FLAG             TO SC-HSTS-FLAG.
085200 4200-EXIT.
085300     EXIT.
085400
085500* Content-Security-Policy - same present/absent shape as the     *
085600* HSTS check above, OBS-HAS-CSP already carries the flag.        *
085700* The CSP flag is tested again, separately, inside 4500-SCORE-   *
085800* X-FRAME below when a site is missing X-Frame-Options outright. *
085900 4300-SCORE-CSP.
086000     IF  OBS-HAS-CSP              EQUAL YES-FLAG
086100         MOVE 100                 TO WS-CSP-SCORE
086200         MOVE YES-FLAG            TO SC-CSP-FLAG
086300     ELSE
086400         MOVE ZEROES              TO WS-CSP-SCORE
086500         MOVE NO-FLAG             TO SC-CSP-FLAG.
086600 4300-EXIT.
086700     EXIT.
086800
086900* X-Content-Type-Options must match 'nosniff' exactly, case-     *
087000* insensitive - a folded copy is compared, the header itself     *
087100* is left alone so SC-RECORD never sees folded header text.      *
087200* WS-CONTENT-TYPE-OPT-UC is a scratch copy used only here - it   *
087300* is not shared with any other paragraph in this rule set.       *
087400 4400-SCORE-X-CONTENT.
087500*     Fold the header to upper case, then compare to NOSNIFF.    *
087600     MOVE OBS-X-CONTENT-TYPE-OPTIONS TO WS-CONTENT-TYPE-OPT-UC.
087700     INSPECT WS-CONTENT-TYPE-OPT-UC
087800         CONVERTING ALPHA-LOWER       TO ALPHA-UPPER.
087900     IF  WS-CONTENT-TYPE-OPT-UC(1:8)  EQUAL 'NOSNIFF '
088000         MOVE 100                     TO WS-X-CONTENT-TYPE-SCORE
088100         MOVE YES-FLAG                TO SC-X-CONTENT-TYPE-FLAG
088200     ELSE
088300         MOVE ZEROES                  TO WS-X-CONTENT-TYPE-SCORE
088400         MOVE NO-FLAG                 TO SC-X-CONTENT-TYPE-FLAG.
088500 4400-EXIT.
088600     EXIT.
088700
088800* X-Frame credit is earned either way - the header itself, or a  *
088900* CSP that carries a frame-ancestors directive in its place.     *
089000* Per ZW-0033 - the frame-ancestors fallback was added after a   *
089100* review found modern sites retiring X-Frame-Options in favor    *
089200* of the CSP directive, with no change on this jobs side         *
089300* until that review.                                             *
089400 4500-SCORE-X-FRAME.
089500     IF  OBS-HAS-X-FRAME-OPTIONS      EQUAL YES-FLAG
089600         MOVE 100                     TO WS-X-FRAME-SCORE
089700         MOVE YES-FLAG                TO SC-X-FRAME-FLAG
089800     ELSE
089900     IF  OBS-HAS-CSP                  EQUAL YES-FLAG AND
090000         OBS-CSP-HAS-FRAME-ANCESTORS  EQUAL YES-FLAG
090100         MOVE 100                     TO WS-X-FRAME-SCORE
090200         MOVE YES-FLAG                TO SC-X-FRAME-FLAG
090300     ELSE
090400         MOVE ZEROES                  TO WS-X-FRAME-SCORE
090500         MOVE NO-FLAG                 TO SC-X-FRAME-FLAG.
090600 4500-EXIT.
090700     EXIT.
090800
090900* Straight average of the five security details, truncated and   *
091000* clamped to [0,100] the same defensive way as the performance   *
091100* total above.                                                   *
091200 4900-TOTAL-SECURITY.
091300     COMPUTE WS-SECURITY-TOTAL =
091400         (WS-HTTPS-SCORE  + WS-HSTS-SCORE + WS-CSP-SCORE +
091500          WS-X-CONTENT-TYPE-SCORE + WS-X-FRAME-SCORE) / 5.
091600     IF  WS-SECURITY-TOTAL      GREATER 100
091700         MOVE 100                 TO WS-SECURITY-TOTAL.
091800     IF  WS-SECURITY-TOTAL      LESS ZEROES
091900         MOVE ZEROES               TO WS-SECURITY-TOTAL.
092000 4900-EXIT.
092100     EXIT.
092200
092300*****************************************************************
092400* SEO rule set - title, meta-description, heading structure,     *
092500* mobile tag and alt-text percentage, averaged and truncated.    *
092600*****************************************************************
092700 5000-SCORE-SEO.
092800*     Same shape as 3000-SCORE-PERFORMANCE above - run every     *
092900*     detail check, then average them in 5900-TOTAL-SEO.         *
093000     PERFORM 5100-SCORE-TITLE        THRU 5100-EXIT.
093100     PERFORM 5200-SCORE-META-DESC    THRU 5200-EXIT.
093200     PERFORM 5300-SCORE-HEADINGS     THRU 5300-EXIT.
093300     PERFORM 5400-SCORE-MOBILE       THRU 5400-EXIT.
093400     PERFORM 5500-SCORE-ALT-TEXT     THRU 5500-EXIT.
093500     PERFORM 5900-TOTAL-SEO          THRU 5900-EXIT.
093600 5000-EXIT.
093700     EXIT.
093800
093900* No title tag scores zero outright; a title tag present but     *
094000* outside the 20-60 byte window scores half credit instead of    *
094100* full - see TITLE-LENGTH-MINIMUM/-MAXIMUM above.                *
094200 5100-SCORE-TITLE.
094300     IF  OBS-HAS-TITLE-TAG        EQUAL NO-FLAG
094400         MOVE ZEROES              TO WS-TITLE-SCORE
094500         MOVE NO-FLAG             TO SC-HAS-PAGE-TITLE
094600     ELSE
094700     IF  OBS-TITLE-LENGTH      NOT LESS TITLE-LENGTH-MINIMUM AND
094800         OBS-TITLE-LENGTH      NOT GREATER TITLE-LENGTH-MAXIMUM
094900         MOVE 100                 TO WS-TITLE-SCORE
095000         MOVE YES-FLAG            TO SC-HAS-PAGE-TITLE
095100     ELSE
095200         MOVE 50                  TO WS-TITLE-SCORE
095300         MOVE NO-FLAG             TO SC-HAS-PAGE-TITLE.
095400 5100-EXIT.
095500     EXIT.
095600
095700* Same present/length-window shape as the title check above,     *
095800* against META-DESC-LENGTH-MIN/-MAX.  SC-HAS-META-TAGS is set    *
095900* true the moment the tag is present, regardless of length.      *
096000 5200-SCORE-META-DESC.
096100     IF  OBS-HAS-META-DESC-TAG    EQUAL NO-FLAG
096200         MOVE ZEROES              TO WS-META-DESC-SCORE
096300         MOVE NO-FLAG             TO SC-HAS-META-DESC
096400         MOVE NO-FLAG             TO SC-HAS-META-TAGS
096500     ELSE
096600         MOVE YES-FLAG            TO SC-HAS-META-TAGS
096700         IF  OBS-META-DESC-LENGTH NOT LESS META-DESC-LENGTH-MIN
096800        AND OBS-META-DESC-LENGTH NOT GREATER META-DESC-LENGTH-MAX
096900             MOVE 100             TO WS-META-DESC-SCORE
097000             MOVE YES-FLAG        TO SC-HAS-META-DESC
097100         ELSE
097200             MOVE 50              TO WS-META-DESC-SCORE
097300             MOVE NO-FLAG         TO SC-HAS-META-DESC.
097400 5200-EXIT.
097500     EXIT.
097600
097700* Both an H1 and an H2 present earns full credit; an H1 alone    *
097800* with no H2 earns half; no H1 at all scores zero regardless     *
097900* of how many H2 elements the page carries.                      *
098000 5300-SCORE-HEADINGS.
098100     IF  OBS-H1-COUNT             GREATER ZEROES AND
098200         OBS-H2-COUNT             GREATER ZEROES
098300         MOVE 100                 TO WS-HEADING-SCORE
098400         MOVE YES-FLAG            TO SC-HAS-HEADING-STRUCT
098500     ELSE
098600     IF  OBS-H1-COUNT             GREATER ZEROES
098700         MOVE 50                  TO WS-HEADING-SCORE
098800         MOVE NO-FLAG             TO SC-HAS-HEADING-STRUCT
098900     ELSE
099000         MOVE ZEROES              TO WS-HEADING-SCORE
099100         MOVE NO-FLAG             TO SC-HAS-HEADING-STRUCT.
099200 5300-EXIT.
099300     EXIT.
099400
099500* Mobile-friendliness is a flat present/absent test on the       *
099600* viewport meta tag - no length window, unlike title/meta-desc.  *
099700* SC-IS-MOBILE-FRIENDLY carries the same Y/N the score is based  *
099800* on, so a downstream report can echo the flag without           *
099900* recomputing it from the numeric score.                         *
100000 5400-SCORE-MOBILE.
100100     IF  OBS-HAS-VIEWPORT-TAG     EQUAL YES-FLAG
100200         MOVE 100                 TO WS-MOBILE-SCORE
100300         MOVE YES-FLAG            TO SC-IS-MOBILE-FRIENDLY
100400     ELSE
100500         MOVE ZEROES              TO WS-MOBILE-SCORE
100600         MOVE NO-FLAG             TO SC-IS-MOBILE-FRIENDLY.
100700 5400-EXIT.
100800     EXIT.
100900
101000* Alt-text is the one SEO detail that is a true percentage, not  *
101100* a 0/50/100 bucket - it is rounded half-up, not truncated, and  *
101200* feeds the overall SEO average exactly as computed.             *
101300* A page with no images at all scores zero rather than dividing  *
101400* by zero - an empty page earns no alt-text credit either way.   *
101500 5500-SCORE-ALT-TEXT.
101600*     No images on the page - no alt-text credit to give.        *
101700     IF  OBS-IMAGE-COUNT          EQUAL ZEROES
101800         MOVE ZEROES              TO WS-ALT-TEXT-SCORE
101900     ELSE
102000         COMPUTE WS-ALT-TEXT-SCORE ROUNDED =
102100             (OBS-IMAGES-WITH-ALT * 100) / OBS-IMAGE-COUNT.
102200*     SC-IMAGE-ALT-PCT always carries the raw percentage, even   *
102300*     on a page whose other SEO details all scored zero.         *
102400     MOVE WS-ALT-TEXT-SCORE       TO SC-IMAGE-ALT-PCT.
102500 5500-EXIT.
102600     EXIT.
102700
102800* Straight average of the five SEO details, truncated and        *
102900* clamped to [0,100] the same defensive way as the other two     *
103000* category totals.                                               *
103100 5900-TOTAL-SEO.
103200     COMPUTE WS-SEO-TOTAL =
103300         (WS-TITLE-SCORE    + WS-META-DESC-SCORE +
103400          WS-HEADING-SCORE  + WS-MOBILE-SCORE    +
103500          WS-ALT-TEXT-SCORE) / 5.
103600     IF  WS-SEO-TOTAL           GREATER 100
103700         MOVE 100                 TO WS-SEO-TOTAL.
103800     IF  WS-SEO-TOTAL           LESS ZEROES
103900         MOVE ZEROES               TO WS-SEO-TOTAL.
104000 5900-EXIT.
104100     EXIT.
104200
104300*****************************************************************
104400* Backend / protocol derivation.                                 *
104500*                                                                *
104600* Neither of these two fields feeds any score - they are         *
104700* reporting text only, carried on SC-RECORD purely for the       *
104800* downstream review report to display alongside the scores.      *
104900*****************************************************************
105000 6000-DERIVE-BACKEND-PROTOCOL.
105100     PERFORM 6100-DERIVE-BACKEND     THRU 6100-EXIT.
105200     PERFORM 6200-DERIVE-PROTOCOL    THRU 6200-EXIT.
105300 6000-EXIT.
105400     EXIT.
105500
105600* Backend comma-joins server and X-Powered-By when both are      *
105700* present - a flat four-way branch, not a nested IF, so the      *
105800* 'both present' case cannot be misread as belonging to the      *
105900* 'server only' case.                                            *
106000 6100-DERIVE-BACKEND.
106100     MOVE SPACES                  TO WS-BACKEND-WORK.
106200
106300*     Neither header present - nothing to report.                *
106400     IF  OBS-SERVER-HEADER        EQUAL SPACES AND
106500         OBS-POWERED-BY-HEADER    EQUAL SPACES
106600         MOVE 'Unknown'           TO WS-BACKEND-WORK.
106700
106800*     Server header only.                                        *
106900     IF  OBS-SERVER-HEADER        NOT EQUAL SPACES AND
107000         OBS-POWERED-BY-HEADER    EQUAL SPACES
107100         MOVE OBS-SERVER-HEADER   TO WS-BACKEND-WORK.
107200
107300*     X-Powered-By only.                                         *
107400     IF  OBS-SERVER-HEADER        EQUAL SPACES AND
107500         OBS-POWERED-BY-HEADER    NOT EQUAL SPACES
107600         MOVE OBS-POWERED-BY-HEADER TO WS-BACKEND-WORK.
107700
107800*     Both present - comma-join them per ZW-0051.                *
107900     IF  OBS-SERVER-HEADER        NOT EQUAL SPACES AND
108000         OBS-POWERED-BY-HEADER    NOT EQUAL SPACES
108100         STRING OBS-SERVER-HEADER DELIMITED BY SPACE
108200                ', '              DELIMITED BY SIZE
108300                OBS-POWERED-BY-HEADER DELIMITED BY SPACE
108400             INTO WS-BACKEND-WORK.
108500
108600     MOVE WS-BACKEND-WORK         TO SC-BACKEND.
108700 6100-EXIT.
108800     EXIT.
108900
109000* Protocol text defaults to HTTP/1.1 when OBS-HTTP-VERSION is    *
109100* blank, then gets ' over TLS' appended when the URL scheme is   *
109200* HTTPS - the same folded-scheme test 4100-SCORE-HTTPS uses.     *
109300 6200-DERIVE-PROTOCOL.
109400     MOVE SPACES                  TO WS-PROTOCOL-WORK.
109500     IF  OBS-HTTP-VERSION         EQUAL SPACES
109600         MOVE DEFAULT-HTTP-VERSION TO WS-PROTOCOL-WORK
109700     ELSE
109800         MOVE OBS-HTTP-VERSION    TO WS-PROTOCOL-WORK.
109900
110000     MOVE OBS-URL(1:8)            TO WS-URL-UC.
110100     INSPECT WS-URL-UC
110200         CONVERTING ALPHA-LOWER   TO ALPHA-UPPER.
110300     IF  WS-URL-UC(1:8)           EQUAL 'HTTPS://'
110400         STRING WS-PROTOCOL-WORK  DELIMITED BY SPACE
110500                ' over TLS'       DELIMITED BY SIZE
110600             INTO SC-PROTOCOL
110700     ELSE
110800         MOVE WS-PROTOCOL-WORK    TO SC-PROTOCOL.
110900 6200-EXIT.
111000     EXIT.
111100
111200*****************************************************************
111300* Run totals - displayed once, after the last record.            *
111400*****************************************************************
111500* The negative-count sanity check below guards against a         *
111600* COMP counter ever wrapping - it has never happened on this     *
111700* job, but 8000-DISPLAY-TOTALS is the last paragraph a bad       *
111800* total would be caught in before it reaches the operator.       *
111900 8000-DISPLAY-TOTALS.
112000     IF  WS-TOTAL-COUNT-X         LESS THAN ZEROES
112100         DISPLAY 'ZWAS100 - RUN TOTAL WENT NEGATIVE - '
112200             WS-TOTAL-COUNT-X.
112300*     Edit the three COMP counters into the ZZZ,ZZ9 display      *
112400*     fields of WS-TOTALS-LINE before the single DISPLAY below.  *
112500     MOVE WS-TOTAL-COUNT          TO WS-TOTALS-COUNT-O.
112600     MOVE WS-SUCCESS-COUNT        TO WS-TOTALS-SUCCESS-O.
112700     MOVE WS-FAILURE-COUNT        TO WS-TOTALS-FAILURE-O.
112800     DISPLAY 'ZWAS100 - RUN TOTALS'.
112900     DISPLAY WS-TOTALS-LINE.
113000 8000-EXIT.
113100     EXIT.
113200
113300*****************************************************************
113400* Close the files and go home.                                   *
113500*****************************************************************
113600 9000-TERMINATE.
113700*     No file status check on either CLOSE - a close failure     *
113800*     this late cannot change anything the run already wrote.    *
113900     CLOSE PAGE-OBS-FILE.
114000     CLOSE SCORECARD-FILE.
114100 9000-EXIT.
114200     EXIT.
