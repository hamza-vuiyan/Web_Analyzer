000100*****************************************************************
000200* ZWAS - Website Analyzer Scoring Batch                         *
000300*                                                               *
000400* ZWASOBS - PAGE-OBSERVATION record definition.                 *
000500*                                                               *
000600* One record is written to the observation extract for every   *
000700* website URL queued for the nightly scoring run.  OBS-FETCH-OK *
000800* = 'N' means the live HTTP(S) GET never completed and every    *
000900* other field on the record is meaningless packing - ZWAS100    *
001000* does not look past OBS-FETCH-OK on that record.               *
001100*                                                               *
001200* Change Activity:                                              *
001300*                                                               *
001400* Date       UserID   Description
001500* ---------- -------- -----------------------------------------
001600* 1991-04-02 RDJ      Original layout off the scoring rules.
001700* 1994-11-14 RDJ      Added reserve FILLER for header growth.
001800* 1998-09-08 KMF      Y2K review - no date fields on this record.
001850* 2006-06-19 WDT      Added condition names on OBS-FETCH-OK -
001860*                     every caller was spelling out 'Y'/'N'.
001900*
002000*****************************************************************
002100  01  OBS-RECORD.
002200      02  OBS-URL                    PIC  X(200).
002300      02  OBS-FETCH-OK               PIC  X(001).
002310          88  OBS-FETCH-WAS-GOOD     VALUE 'Y'.
002320          88  OBS-FETCH-DID-FAIL     VALUE 'N'.
002330* Performance group - the fetch step's own stopwatch and the
002340* three response headers the compression/caching checks scan.
002400      02  OBS-ELAPSED-MS             PIC  9(06)V9(02) COMP-3.
002500      02  OBS-ELAPSED-MS-SIGNED      REDEFINES OBS-ELAPSED-MS
002600                                     PIC  S9(06)V9(02) COMP-3.
002700      02  OBS-HTTP-VERSION           PIC  X(010).
002800      02  OBS-SERVER-HEADER          PIC  X(060).
002900      02  OBS-POWERED-BY-HEADER      PIC  X(060).
003000      02  OBS-CONTENT-ENCODING       PIC  X(020).
003100      02  OBS-CACHE-CONTROL          PIC  X(080).
003200      02  OBS-CONTENT-LENGTH         PIC  9(09) COMP-3.
003300      02  OBS-CONTENT-LENGTH-SIGNED  REDEFINES OBS-CONTENT-LENGTH
003400                                     PIC  S9(09) COMP-3.
003410* Security group - one Y/N flag per header ZWAS100's security
003420* rule set checks for, no length or content is carried here.
003500      02  OBS-HAS-HSTS               PIC  X(001).
003600      02  OBS-HAS-CSP                PIC  X(001).
003700      02  OBS-CSP-HAS-FRAME-ANCESTORS
003800                                     PIC  X(001).
003900      02  OBS-X-CONTENT-TYPE-OPTIONS PIC  X(020).
004000      02  OBS-HAS-X-FRAME-OPTIONS    PIC  X(001).
004010* SEO group - title/meta-description length and presence,
004020* heading counts, the viewport tag and the alt-text tally.
004100      02  OBS-TITLE-LENGTH           PIC  9(04) COMP-3.
004200      02  OBS-HAS-TITLE-TAG          PIC  X(001).
004300      02  OBS-META-DESC-LENGTH       PIC  9(04) COMP-3.
004400      02  OBS-HAS-META-DESC-TAG      PIC  X(001).
004500      02  OBS-H1-COUNT               PIC  9(04) COMP-3.
004600      02  OBS-H2-COUNT               PIC  9(04) COMP-3.
004700      02  OBS-HAS-VIEWPORT-TAG       PIC  X(001).
004800      02  OBS-IMAGE-COUNT            PIC  9(05) COMP-3.
004900      02  OBS-IMAGES-WITH-ALT        PIC  9(05) COMP-3.
005000*****************************************************************
005100* Reserve pad - rounds the observation record out to the fixed  *
005200* 793-byte extract length the fetch step has always written.    *
005300*****************************************************************
005400      02  FILLER                     PIC  X(307).
